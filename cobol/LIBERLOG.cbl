000100*===============================================================*
000200* PROGRAM NAME:    LIBERLOG
000300* ORIGINAL AUTHOR: R. B. WRIGHT
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/23/95 R B WRIGHT     CREATED - COMMON EXCEPTION LOGGER FOR   ORIG    
000900*                         THE BOOK CATALOG SYSTEM, CALLED BY      ORIG    
001000*                         LIBCAT AND LIBLOAD.                     ORIG    
001100* 02/08/99 J S MCNALLY    PR00291  Y2K - WINDOW THE 2-DIGIT       PR00291 
001200*                         ACCEPT FROM DATE SO THE LOG TIMESTAMP   PR00291 
001300*                         CARRIES A 4-DIGIT YEAR.                 PR00291 
001400* 04/17/00 T L KOWALSKI   PR00333  ERROR LOG NOW OPENS EXTEND SO  PR00333 
001500*                         A RERUN APPENDS RATHER THAN OVERWRITES. PR00333 
001600* 06/30/03 R B WRIGHT     PR00412  WIDENED ERROR-LOG-LINE TO 245  PR00412 
001700*                         BYTES - IT WAS 200 AND QUIETLY CHOPPED  PR00412 
001800*                         THE TAIL OF LE-MESSAGE ON EVERY WRITE.  PR00412 
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    LIBERLOG.
002200 AUTHOR.        R. B. WRIGHT.
002300 INSTALLATION.  CIRCLE CITY DATA CENTER.
002400 DATE-WRITTEN.  09/23/95.
002500 DATE-COMPILED.
002600 SECURITY.      NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*---------------------------------------------------------------*
003200 SOURCE-COMPUTER. IBM-3081.
003300 OBJECT-COMPUTER. IBM-3081.
003800*---------------------------------------------------------------*
003900 INPUT-OUTPUT SECTION.
004000*---------------------------------------------------------------*
004100 FILE-CONTROL.
004200     SELECT ERROR-LOG-FILE ASSIGN TO ERRFDD
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-ERRLOG-STATUS.
004500*===============================================================*
004600 DATA DIVISION.
004700*---------------------------------------------------------------*
004800 FILE SECTION.
004900*---------------------------------------------------------------*
005000 FD  ERROR-LOG-FILE
005100         RECORDING MODE IS F.
005200 01  ERROR-LOG-LINE.
005300     05  ERROR-LOG-TEXT               PIC X(241).
005400     05  FILLER                       PIC X(04).
005500*---------------------------------------------------------------*
005600 WORKING-STORAGE SECTION.
005700*---------------------------------------------------------------*
005800 01  WS-FILE-SWITCHES.
005900     05  WS-ERRLOG-STATUS             PIC X(02) VALUE '00'.
006000         88  WS-ERRLOG-OK                    VALUE '00'.
006100         88  WS-ERRLOG-FILE-MISSING          VALUE '35'.
006200     05  FILLER                       PIC X(02).
006300*---------------------------------------------------------------*
006400*    02/08/99 Y2K FIX - TWO-DIGIT YEAR FROM ACCEPT FROM DATE IS
006500*    WINDOWED HERE INTO A FOUR-DIGIT YEAR BEFORE IT GOES ON THE
006600*    LOG LINE.  CENTURY BREAKS AT YY = 50 (00-49 = 2000S).
006700*---------------------------------------------------------------*
006800 01  WS-TODAY-RAW                     PIC 9(06).
006900 01  WS-TODAY-VIEW REDEFINES WS-TODAY-RAW.
007000     05  WS-TODAY-YY                  PIC 9(02).
007100     05  WS-TODAY-MM                  PIC 9(02).
007200     05  WS-TODAY-DD                  PIC 9(02).
007300*---------------------------------------------------------------*
007400 01  WS-NOW-RAW                       PIC 9(08).
007500 01  WS-NOW-VIEW REDEFINES WS-NOW-RAW.
007600     05  WS-NOW-HH                    PIC 9(02).
007700     05  WS-NOW-MN                    PIC 9(02).
007800     05  WS-NOW-SS                    PIC 9(02).
007900     05  WS-NOW-HS                    PIC 9(02).
008000*---------------------------------------------------------------*
008100 01  WS-CENTURY-WORK.
008200     05  WS-CENTURY                   PIC 9(02) COMP.
008300     05  WS-FULL-YEAR                 PIC 9(04) COMP.
008400     05  FILLER                       PIC X(02).
008500*---------------------------------------------------------------*
008600*    ISO-STYLE STAMP BUILT PIECE BY PIECE -
008700*    YYYY-MM-DDTHH:MM:SS (19 BYTES, MATCHES ERROR-LOG-RECORD).
008800*---------------------------------------------------------------*
008900 01  WS-TIMESTAMP-AREA.
009000     05  WS-TS-YEAR                   PIC 9(04).
009100     05  WS-TS-DASH-1                 PIC X(01) VALUE '-'.
009200     05  WS-TS-MONTH                  PIC 9(02).
009300     05  WS-TS-DASH-2                 PIC X(01) VALUE '-'.
009400     05  WS-TS-DAY                    PIC 9(02).
009500     05  WS-TS-T                      PIC X(01) VALUE 'T'.
009600     05  WS-TS-HOUR                   PIC 9(02).
009700     05  WS-TS-COLON-1                PIC X(01) VALUE ':'.
009800     05  WS-TS-MINUTE                 PIC 9(02).
009900     05  WS-TS-COLON-2                PIC X(01) VALUE ':'.
010000     05  WS-TS-SECOND                 PIC 9(02).
010100     05  FILLER                       PIC X(01).
010200*---------------------------------------------------------------*
010300 01  WS-LOG-LINE-BUILD.
010400     05  WS-LL-TAG-1                  PIC X(01) VALUE '['.
010500     05  WS-LL-TIMESTAMP              PIC X(19).
010600     05  WS-LL-TAG-2                  PIC X(14)
010700             VALUE '] INVALID LINE'.
010800     05  WS-LL-TAG-3                  PIC X(03) VALUE ': "'.
010900     05  WS-LL-OFFENDING              PIC X(70).
011000     05  WS-LL-TAG-4                  PIC X(04) VALUE '" - '.
011100     05  WS-LL-EXCEPTION-ID           PIC X(30).
011200     05  WS-LL-TAG-5                  PIC X(02) VALUE ': '.
011300     05  WS-LL-MESSAGE                PIC X(100).
011400     05  FILLER                       PIC X(02).
011500*---------------------------------------------------------------*
011600*    FLAT VIEW OF THE BUILT LOG LINE - RESERVED FOR A PROGRAMMER
011700*    WHO NEEDS TO DISPLAY THE WHOLE LINE IN ONE SHOT WHILE
011800*    CHASING A BAD EXCEPTION-ID AT THE CONSOLE.
011900*---------------------------------------------------------------*
012000 01  WS-LOG-LINE-FLAT REDEFINES WS-LOG-LINE-BUILD PIC X(245).
012100*---------------------------------------------------------------*
012200 LINKAGE SECTION.
012300*---------------------------------------------------------------*
012400     COPY LIBERR.
012500*===============================================================*
012600 PROCEDURE DIVISION USING LE-ERROR-PASS-AREA.
012700*---------------------------------------------------------------*
012800 0000-MAIN-PARAGRAPH.
012900*---------------------------------------------------------------*
013000     PERFORM 1000-BUILD-TIMESTAMP.
013100     PERFORM 2000-BUILD-LOG-LINE.
013200     PERFORM 3000-OPEN-OR-CREATE-ERROR-LOG.
013300     WRITE ERROR-LOG-LINE FROM WS-LOG-LINE-BUILD.
013400     CLOSE ERROR-LOG-FILE.
013800     GOBACK.
013900*---------------------------------------------------------------*
014000 1000-BUILD-TIMESTAMP.
014100*---------------------------------------------------------------*
014200     ACCEPT WS-TODAY-RAW FROM DATE.
014300     ACCEPT WS-NOW-RAW FROM TIME.
014400     IF WS-TODAY-YY < 50
014500         MOVE 20 TO WS-CENTURY
014600     ELSE
014700         MOVE 19 TO WS-CENTURY
014800     END-IF.
014900     COMPUTE WS-FULL-YEAR = WS-CENTURY * 100 + WS-TODAY-YY.
015000     MOVE WS-FULL-YEAR TO WS-TS-YEAR.
015100     MOVE WS-TODAY-MM  TO WS-TS-MONTH.
015200     MOVE WS-TODAY-DD  TO WS-TS-DAY.
015300     MOVE WS-NOW-HH    TO WS-TS-HOUR.
015400     MOVE WS-NOW-MN    TO WS-TS-MINUTE.
015500     MOVE WS-NOW-SS    TO WS-TS-SECOND.
015600*---------------------------------------------------------------*
015700 2000-BUILD-LOG-LINE.
015800*---------------------------------------------------------------*
015900     MOVE SPACES TO WS-LOG-LINE-BUILD.
016000     MOVE '[' TO WS-LL-TAG-1.
016100     MOVE WS-TIMESTAMP-AREA TO WS-LL-TIMESTAMP.
016200     MOVE '] INVALID LINE' TO WS-LL-TAG-2.
016300     MOVE ': "' TO WS-LL-TAG-3.
016400     MOVE LE-OFFENDING TO WS-LL-OFFENDING.
016500     MOVE '" - ' TO WS-LL-TAG-4.
016600     MOVE LE-EXCEPTION-ID TO WS-LL-EXCEPTION-ID.
016700     MOVE ': ' TO WS-LL-TAG-5.
016800     MOVE LE-MESSAGE TO WS-LL-MESSAGE.
016900*---------------------------------------------------------------*
017000 3000-OPEN-OR-CREATE-ERROR-LOG.
017100*---------------------------------------------------------------*
017200*    SAME "OPEN OUTPUT / CLOSE / OPEN I-O" IDIOM THE SHOP HAS
017300*    USED FOR YEARS ON THE VSAM FILES - HERE APPLIED TO A LINE
017400*    SEQUENTIAL DATASET SO THE FIRST EXCEPTION OF THE RUN
017500*    CREATES THE LOG IF IT ISN'T ALLOCATED YET, AND EVERY
017600*    SUBSEQUENT CALL THIS RUN (OR A LATER RERUN) APPENDS TO IT.
017700*---------------------------------------------------------------*
017800     OPEN EXTEND ERROR-LOG-FILE.
017900     IF WS-ERRLOG-FILE-MISSING
018000         OPEN OUTPUT ERROR-LOG-FILE
018100         CLOSE ERROR-LOG-FILE
018200         OPEN EXTEND ERROR-LOG-FILE
018300     END-IF.
