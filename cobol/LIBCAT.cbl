000100*===============================================================*
000200* PROGRAM NAME:    LIBCAT
000300* ORIGINAL AUTHOR: R. B. WRIGHT
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 07/11/94 R B WRIGHT     CREATED - READ-ONLY DRIVER FOR THE BOOK ORIG    
000900*                         CATALOG: LOADS THE CATALOG FILE, THEN   ORIG    
001000*                         RUNS AN ISBN SEARCH OR A TITLE SEARCH   ORIG    
001100*                         AGAINST THE IN-MEMORY TABLE.            ORIG    
001200* 03/02/96 T L KOWALSKI   PR00201  ADDED THE ADD-BOOK TRANSACTION PR00201 
001300*                         - CALLS LIBLOAD IN LINE MODE TO REUSE   PR00201 
001400*                         THE LOADER'S PARSE RULE, RE-SORTS THE   PR00201 
001500*                         TABLE BY TITLE, AND REWRITES THE FILE.  PR00201 
001600* 05/19/97 T L KOWALSKI   PR00233  ADOPTED THE LIBRPT COPYBOOK FORPR00233 
001700*                         THE HEADER/DETAIL PRINT LINES SO THE    PR00233 
001800*                         LISTING LOOKS THE SAME FOR ALL THREE    PR00233 
001900*                         OPERATIONS.                             PR00233 
002000* 11/14/98 J S MCNALLY    PR00288  WIDENED LB-BOOK-TABLE TO 500   PR00288 
002100*                         ENTRIES (SEE LIBBOOK COPYBOOK).         PR00288 
002200* 12/29/98 J W CARR       Y2K SWEEP - REVIEWED LIBCAT FOR 2-DIGIT Y2K-9899
002300*                         YEAR EXPOSURE.  THIS PROGRAM CARRIES NO Y2K-9899
002400*                         DATE FIELDS OF ITS OWN - NO CHANGE      Y2K-9899
002500*                         REQUIRED, LOGGED FOR THE AUDIT FILE.    Y2K-9899
002600* 02/08/99 J S MCNALLY    PR00291  WIDENED LE-MESSAGE TO 100 BYTESPR00291 
002700*                         (SEE LIBERR COPYBOOK) - UPDATED LIBCAT'SPR00291 
002800*                         OWN ERROR-BUILD AREA TO MATCH.          PR00291 
002900* 04/17/00 T L KOWALSKI   PR00333  NO CHANGE HERE - LIBERLOG NOW  PR00333 
003000*                         OPENS THE ERROR LOG EXTEND SO A RERUN   PR00333 
003100*                         APPENDS RATHER THAN OVERWRITES.         PR00333 
003200* 06/30/03 R B WRIGHT     PR00410  ADD-BOOK'S COPIES TEXT MAY NOW PR00410 
003300*                         CARRY A LEADING SIGN CHARACTER - HANDLEDPR00410 
003400*                         BY LIBLOAD, NO LIBCAT CHANGE REQUIRED.  PR00410 
003500*===============================================================*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    LIBCAT.
003800 AUTHOR.        R. B. WRIGHT.
003900 INSTALLATION.  CIRCLE CITY DATA CENTER.
004000 DATE-WRITTEN.  07/11/94.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3081.
004900 OBJECT-COMPUTER. IBM-3081.
005000*---------------------------------------------------------------*
005600 INPUT-OUTPUT SECTION.
005700*---------------------------------------------------------------*
005800 FILE-CONTROL.
005900     SELECT PARM-FILE ASSIGN TO PARMFDD
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-PARM-STATUS.
006200     SELECT CATALOG-FILE ASSIGN TO CATFDD
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-CATALOG-STATUS.
006500     SELECT SORT-WORK-FILE ASSIGN TO SRTWK01.
006600*===============================================================*
006700 DATA DIVISION.
006800*---------------------------------------------------------------*
006900 FILE SECTION.
007000*---------------------------------------------------------------*
007100 FD  PARM-FILE
007200         RECORDING MODE IS F.
007300 01  PARM-FILE-LINE.
007400     05  PARM-LINE-TEXT               PIC X(128).
007500     05  FILLER                       PIC X(04).
007600*---------------------------------------------------------------*
007700 FD  CATALOG-FILE
007800         RECORDING MODE IS F.
007900 01  CATALOG-FILE-LINE.
008000     05  CATALOG-LINE-TEXT            PIC X(128).
008100     05  FILLER                       PIC X(04).
008200*---------------------------------------------------------------*
008300*    SORT WORK RECORD FOR THE ADD-BOOK RE-SORT (6050) - THE TABLE
008400*    IS SPOOLED OUT, SORTED ON THE FOLDED TITLE, AND READ BACK IN
008500*    USING THE SAME INPUT/OUTPUT PROCEDURE SORT IDIOM USED
008600*    ELSEWHERE IN THIS SHOP.
008650*---------------------------------------------------------------*
008700 SD  SORT-WORK-FILE.
008800 01  SORT-WORK-RECORD.
008900     05  SW-TITLE-FOLD               PIC X(30).
009000     05  SW-TITLE-ORIG                PIC X(30).
009100     05  SW-AUTHOR                    PIC X(20).
009200     05  SW-ISBN                      PIC X(13).
009300     05  SW-COPIES                    PIC S9(04).
009400     05  FILLER                       PIC X(03).
009500*---------------------------------------------------------------*
009600 WORKING-STORAGE SECTION.
009700*---------------------------------------------------------------*
009800 01  WS-FILE-SWITCHES.
009900     05  WS-PARM-STATUS              PIC X(02) VALUE '00'.
010000         88  WS-PARM-OK                     VALUE '00'.
010100         88  WS-PARM-EOF                    VALUE '10'.
010200     05  WS-CATALOG-STATUS           PIC X(02) VALUE '00'.
010300         88  WS-CATALOG-OK                  VALUE '00'.
010400         88  WS-CATALOG-FILE-MISSING        VALUE '35'.
010500     05  WS-SORT-EOF-SW              PIC X(01) VALUE 'N'.
010600         88  WS-SORT-AT-EOF                 VALUE 'Y'.
010700     05  WS-ARGS-MISSING-SW           PIC X(01) VALUE 'N'.
010800         88  WS-ARGS-MISSING                VALUE 'Y'.
010900     05  FILLER                       PIC X(02).
011000*---------------------------------------------------------------*
011100*    THE TWO "RUN PARAMETERS" - THIS SHOP'S STAND-IN FOR A
011200*    COMMAND LINE IS A CONTROL-CARD DATASET WITH THE CATALOG
011300*    FILE NAME ON RECORD 1 AND THE OPERATION TEXT ON RECORD 2.
011400*---------------------------------------------------------------*
011500 01  CATALOG-NAME                  PIC X(132).
011600 01  CATALOG-NAME-LEN              PIC S9(04) COMP.
011700 01  OPERATION-TEXT                PIC X(132).
011800 01  OPERATION-LEN                 PIC S9(04) COMP.
011900*---------------------------------------------------------------*
012000*    TRUNCATED 70-BYTE VIEW OF THE OPERATION TEXT - USED AS THE
012100*    "OFFENDING" VALUE WHEN THE ADD-BOOK PARSE FAILS.
012200*---------------------------------------------------------------*
012300 01  OPERATION-TRUNC REDEFINES OPERATION-TEXT.
012400     05  OPERATION-OFFENDING-VIEW  PIC X(70).
012500     05  FILLER                       PIC X(62).
012600*---------------------------------------------------------------*
012700*    13-BYTE NUMERIC VIEW USED TO TEST THE OPERATION STRING FOR
012800*    THE ISBN-SEARCH CLASSIFICATION RULE AND AS THE SEARCH KEY.
012900*---------------------------------------------------------------*
013000 01  OPERATION-ISBN-CHECK-AREA     PIC X(13) VALUE SPACES.
013100 01  OPERATION-ISBN-VIEW REDEFINES OPERATION-ISBN-CHECK-AREA
013200                                      PIC 9(13).
013300*---------------------------------------------------------------*
013400*    GENERIC TRAILING-BLANK TRIM SCRATCH - CALLER MOVES THE RAW
013500*    FIELD INTO RTRIM-INPUT AND READS THE LOGICAL LENGTH BACK
013600*    OUT OF RTRIM-LEN (SAME IDIOM AS LIBLOAD'S FIELD TRIM).
013700*---------------------------------------------------------------*
013800 01  RTRIM-WORK-AREA.
013900     05  RTRIM-INPUT               PIC X(132).
014000     05  RTRIM-LEN                  PIC S9(04) COMP.
014100     05  RTRIM-SCAN                 PIC S9(04) COMP.
014150     05  FILLER                        PIC X(02).
014160*---------------------------------------------------------------*
014170*    GENERIC LEFT-TRIM SCRATCH FOR A ZERO-SUPPRESSED COUNT BEING
014180*    SPLICED INTO MESSAGE TEXT - CALLER MOVES THE COUNT INTO
014190*    COUNT-EDIT-VALUE AND PERFORMS 9300-LTRIM-COUNT-EDIT, THEN
014195*    REFERENCE-MODIFIES ON COUNT-EDIT-START TO DROP THE BLANKS.
014200 01  COUNT-EDIT-WORK.
014210     05  COUNT-EDIT-VALUE          PIC ZZZZ9.
014220     05  COUNT-EDIT-START          PIC S9(04) COMP.
014230     05  FILLER                        PIC X(02).
014300*---------------------------------------------------------------*
014400 01  CLASSIFY-AREA.
014500     05  CLASSIFY-COLON-COUNT      PIC S9(04) COMP.
014600     05  CLASSIFY-SCAN-POS          PIC S9(04) COMP.
014700     05  FILLER                        PIC X(02).
014800*---------------------------------------------------------------*
014900 01  ISBN-SEARCH-AREA.
015000     05  ISBN-MATCH-COUNT          PIC S9(04) COMP.
015100     05  ISBN-MATCH-INDEX          PIC S9(04) COMP.
015300     05  FILLER                       PIC X(07).
015400*---------------------------------------------------------------*
015500 01  KEYWORD-UPPER                 PIC X(132).
015600 01  KEYWORD-LEN                   PIC S9(04) COMP.
015700 01  TITLE-UPPER                   PIC X(30).
015800*---------------------------------------------------------------*
015900 01  SUBSTRING-WORK.
016000     05  SUBSTRING-FOUND-SW        PIC X(01) VALUE 'N'.
016100         88  SUBSTRING-FOUND              VALUE 'Y'.
016200     05  SUBSTRING-MAX-START       PIC S9(04) COMP.
016300     05  SUBSTRING-SCAN            PIC S9(04) COMP.
016500     05  FILLER                       PIC X(07).
016600*---------------------------------------------------------------*
016700*    HOLDING AREA FOR "THE ONE RECORD TO PRINT" - USED BY THE
016800*    ISBN MATCH, EACH TITLE MATCH, AND THE NEWLY-ADDED BOOK, SO
016900*    7100-PRINT-BOOK-LINE DOESN'T CARE WHERE THE DATA CAME FROM.
017000*---------------------------------------------------------------*
017100 01  PRINT-BOOK-AREA.
017200     05  PB-TITLE                  PIC X(30).
017300     05  PB-AUTHOR                 PIC X(20).
017400     05  PB-ISBN                   PIC X(13).
017500     05  PB-COPIES                 PIC S9(04).
017600     05  FILLER                       PIC X(03).
017700 01  PRINT-BOOK-FLAT REDEFINES PRINT-BOOK-AREA
017800                                      PIC X(70).
017900*---------------------------------------------------------------*
018000*    WORKING COPIES OF THE LIBLOAD LINKAGE SHAPE - LIBCAT BUILDS
018100*    THESE AND CALLS LIBLOAD IN BOTH FULL AND LINE MODE.
018200*---------------------------------------------------------------*
018300 01  LOAD-MODE                     PIC X(04).
018400 01  LOAD-LINE-AREA                PIC X(132).
018500 01  LOAD-PARSE-RESULT.
018600     05  LOAD-PARSE-OK-SW          PIC X(01).
018700         88  LOAD-PARSE-OK                VALUE 'Y'.
018800     05  LOAD-EXCEPTION-ID         PIC X(30).
018900     05  LOAD-MESSAGE              PIC X(100).
019000     05  FILLER                       PIC X(02).
019100 01  LOAD-COUNTS.
019200     05  LOAD-VALID-COUNT          PIC S9(05) COMP.
019300     05  LOAD-ERROR-COUNT          PIC S9(05) COMP.
019400     05  FILLER                       PIC X(02).
019500*---------------------------------------------------------------*
019600     COPY LIBBOOK.
019700*---------------------------------------------------------------*
019800*    BUILD AREA FOR EVERY CALL TO LIBERLOG - WHOEVER DETECTS THE
019900*    EXCEPTION MOVES ITS THREE PIECES IN HERE, THEN PERFORMS
020000*    9100-CALL-ERROR-LOGGER.
020100*---------------------------------------------------------------*
020200 01  ERR-MESSAGE-AREA.
020300     05  ERR-OFFENDING             PIC X(70).
020400     05  ERR-EXCEPTION-ID          PIC X(30).
020500     05  ERR-MESSAGE               PIC X(100).
020600     05  FILLER                       PIC X(04).
020700     COPY LIBERR.
020800*---------------------------------------------------------------*
020900*    REPORT LINES SHARED BY ISBN SEARCH, TITLE SEARCH AND ADD.
021000*---------------------------------------------------------------*
021100     COPY LIBRPT.
021200*---------------------------------------------------------------*
021300*    COATALOG REWRITE WORK AREA (6310) AND RUN STATISTICS.
021400*---------------------------------------------------------------*
021500 01  REWRITE-COPIES-EDIT           PIC 9(04).
021600*---------------------------------------------------------------*
021700 01  WS-RUN-COUNTERS.
021800     05  WS-VALID-RECORDS-PROCESSED   PIC S9(05) COMP VALUE 0.
021900     05  WS-SEARCH-RESULTS            PIC S9(05) COMP VALUE 0.
022000     05  WS-BOOKS-ADDED               PIC S9(05) COMP VALUE 0.
022100     05  WS-ERRORS-ENCOUNTERED        PIC S9(05) COMP VALUE 0.
022200     05  FILLER                       PIC X(02).
022300*---------------------------------------------------------------*
022400 01  STATS-LABELS.
022500     05  SL-VALID                  PIC X(24)
022600             VALUE 'Valid records processed'.
022700     05  SL-SEARCH                 PIC X(24)
022800             VALUE 'Search results'.
022900     05  SL-ADDED                  PIC X(24)
023000             VALUE 'Books added'.
023100     05  SL-ERRORS                 PIC X(24)
023200             VALUE 'Errors encountered'.
023300     05  FILLER                       PIC X(04).
023400*---------------------------------------------------------------*
023500 01  STATS-PRINT-LINE.
023600     05  SP-LABEL                  PIC X(24).
023700     05  SP-COLON                  PIC X(02) VALUE ': '.
023800     05  SP-VALUE                  PIC ZZZZ9.
023900     05  FILLER                       PIC X(05).
024000*===============================================================*
024100 PROCEDURE DIVISION.
024200*---------------------------------------------------------------*
024300 0000-MAIN-PARAGRAPH.
024400*---------------------------------------------------------------*
024500     PERFORM 0100-READ-PARM-CARD.
024600     PERFORM 0200-VALIDATE-CATALOG-NAME.
024700     PERFORM 0300-OPEN-OR-CREATE-CATALOG.
024800     PERFORM 0400-LOAD-CATALOG-TABLE.
024900     PERFORM 1000-CLASSIFY-OPERATION.
025000     GO TO 9900-END-OF-RUN.
025100*---------------------------------------------------------------*
025200 0100-READ-PARM-CARD.
025300*---------------------------------------------------------------*
025400     MOVE 'N' TO WS-ARGS-MISSING-SW.
025500     OPEN INPUT PARM-FILE.
025600     READ PARM-FILE INTO CATALOG-NAME
025700         AT END
025800             MOVE 'Y' TO WS-ARGS-MISSING-SW
025900     END-READ.
026000     IF NOT WS-ARGS-MISSING
026100         READ PARM-FILE INTO OPERATION-TEXT
026200             AT END
026300                 MOVE 'Y' TO WS-ARGS-MISSING-SW
026400         END-READ
026500     END-IF.
026600     CLOSE PARM-FILE.
026700     IF WS-ARGS-MISSING
026800         PERFORM 0120-REJECT-MISSING-ARGS
026900         GO TO 9900-END-OF-RUN
027000     END-IF.
027100     MOVE CATALOG-NAME TO RTRIM-INPUT.
027200     PERFORM 9200-RTRIM-FIELD.
027300     MOVE RTRIM-LEN TO CATALOG-NAME-LEN.
027400     MOVE OPERATION-TEXT TO RTRIM-INPUT.
027500     PERFORM 9200-RTRIM-FIELD.
027600     MOVE RTRIM-LEN TO OPERATION-LEN.
027700*---------------------------------------------------------------*
027800 0120-REJECT-MISSING-ARGS.
027900*---------------------------------------------------------------*
028000     ADD 1 TO WS-ERRORS-ENCOUNTERED.
028100     MOVE SPACES TO ERR-OFFENDING ERR-MESSAGE.
028200     MOVE 'INSUFFICIENT-ARGS' TO ERR-EXCEPTION-ID.
028300     STRING 'At least 2 arguments required: <catalogFile.txt> '
028400             DELIMITED BY SIZE
028500             '<operation>' DELIMITED BY SIZE
028600         INTO ERR-MESSAGE
028700     END-STRING.
028800     PERFORM 9100-CALL-ERROR-LOGGER.
028900     DISPLAY ERR-MESSAGE.
029000*---------------------------------------------------------------*
029100 0200-VALIDATE-CATALOG-NAME.
029200*---------------------------------------------------------------*
029300     IF CATALOG-NAME-LEN < 4
029400         PERFORM 0210-REJECT-BAD-FILENAME
029500         GO TO 9900-END-OF-RUN
029600     END-IF.
029700     IF CATALOG-NAME(CATALOG-NAME-LEN - 3:4) NOT = '.txt'
029800         PERFORM 0210-REJECT-BAD-FILENAME
029900         GO TO 9900-END-OF-RUN
030000     END-IF.
030100*---------------------------------------------------------------*
030200 0210-REJECT-BAD-FILENAME.
030300*---------------------------------------------------------------*
030400     ADD 1 TO WS-ERRORS-ENCOUNTERED.
030500     MOVE SPACES TO ERR-OFFENDING ERR-MESSAGE.
030600     MOVE CATALOG-NAME(1:CATALOG-NAME-LEN)
030700         TO ERR-OFFENDING.
030800     MOVE 'INVALID-FILENAME' TO ERR-EXCEPTION-ID.
030900     STRING 'Catalog file name must end with .txt: '
031000                 DELIMITED BY SIZE
031100             CATALOG-NAME(1:CATALOG-NAME-LEN)
031200                 DELIMITED BY SIZE
031300         INTO ERR-MESSAGE
031400     END-STRING.
031500     PERFORM 9100-CALL-ERROR-LOGGER.
031600     DISPLAY ERR-MESSAGE.
031700*---------------------------------------------------------------*
031800 0300-OPEN-OR-CREATE-CATALOG.
031900*---------------------------------------------------------------*
032000*    SAME OPEN-OUTPUT/CLOSE/OPEN-INPUT, FILE-STATUS-35 TRICK THE
032100*    SHOP USES ON THE VSAM FILES (SEE LIBERLOG 3000) - HERE JUST
032200*    TO PROVE THE DD EXISTS BEFORE HANDING IT TO LIBLOAD.
032300*---------------------------------------------------------------*
032400     OPEN INPUT CATALOG-FILE.
032500     IF WS-CATALOG-FILE-MISSING
032600         DISPLAY 'Created new catalog file: '
032700                 CATALOG-NAME(1:CATALOG-NAME-LEN)
032800         OPEN OUTPUT CATALOG-FILE
032900         CLOSE CATALOG-FILE
033000     ELSE
033100         CLOSE CATALOG-FILE
033200     END-IF.
033300*---------------------------------------------------------------*
033400 0400-LOAD-CATALOG-TABLE.
033500*---------------------------------------------------------------*
033600     MOVE 'FULL' TO LOAD-MODE.
033700     MOVE SPACES TO LOAD-LINE-AREA.
033800     MOVE 0 TO LB-TABLE-SIZE.
033900     MOVE 0 TO LOAD-VALID-COUNT LOAD-ERROR-COUNT.
034000     CALL 'LIBLOAD' USING LOAD-MODE, LOAD-LINE-AREA,
034100             LOAD-PARSE-RESULT, LOAD-COUNTS,
034200             LB-BOOK-TABLE-CONTROL, LB-BOOK-TABLE.
034300     ADD LOAD-VALID-COUNT TO WS-VALID-RECORDS-PROCESSED.
034400     ADD LOAD-ERROR-COUNT TO WS-ERRORS-ENCOUNTERED.
034500*---------------------------------------------------------------*
034600 1000-CLASSIFY-OPERATION.
034700*---------------------------------------------------------------*
034800     MOVE SPACES TO OPERATION-ISBN-CHECK-AREA.
034900     IF OPERATION-LEN = 13
035000         MOVE OPERATION-TEXT(1:13)
035100             TO OPERATION-ISBN-CHECK-AREA
035200     END-IF.
035300     PERFORM 1010-COUNT-ALL-COLONS.
035400     EVALUATE TRUE
035500         WHEN OPERATION-LEN = 13
035700                 AND OPERATION-ISBN-CHECK-AREA NUMERIC
035800             PERFORM 4000-SEARCH-BY-ISBN
035900         WHEN CLASSIFY-COLON-COUNT = 3
036000             PERFORM 6000-ADD-BOOK-RECORD
036100         WHEN OTHER
036200             PERFORM 5000-SEARCH-BY-TITLE
036300     END-EVALUATE.
036400*---------------------------------------------------------------*
036500 1010-COUNT-ALL-COLONS.
036600*---------------------------------------------------------------*
036700*    UNLIKE LIBLOAD'S CAPPED-AT-3 SCAN, THE CLASSIFICATION RULE
036800*    NEEDS THE TRUE COLON COUNT - A 5TH COLON MUST NOT BE HIDDEN.
036900*---------------------------------------------------------------*
037000     MOVE 0 TO CLASSIFY-COLON-COUNT.
037100     PERFORM 1011-TEST-ONE-COLON-POSITION
037200         VARYING CLASSIFY-SCAN-POS FROM 1 BY 1
037300         UNTIL CLASSIFY-SCAN-POS > OPERATION-LEN.
037400*---------------------------------------------------------------*
037500 1011-TEST-ONE-COLON-POSITION.
037600*---------------------------------------------------------------*
037700     IF OPERATION-TEXT(CLASSIFY-SCAN-POS:1) = ':'
037800         ADD 1 TO CLASSIFY-COLON-COUNT
037900     END-IF.
038000*---------------------------------------------------------------*
038100 4000-SEARCH-BY-ISBN.
038200*---------------------------------------------------------------*
038300     PERFORM 4010-SCAN-FOR-ISBN-MATCHES.
038400     EVALUATE TRUE
038500         WHEN ISBN-MATCH-COUNT > 1
038600             PERFORM 4020-LOG-DUPLICATE-ISBN
038700         WHEN ISBN-MATCH-COUNT = 0
038800             PERFORM 7000-PRINT-TABLE-HEADER
038900             DISPLAY 'No book found with ISBN: '
039000                     OPERATION-ISBN-CHECK-AREA
039100         WHEN OTHER
039200             PERFORM 7000-PRINT-TABLE-HEADER
039300             MOVE LB-T-TITLE(ISBN-MATCH-INDEX) TO PB-TITLE
039400             MOVE LB-T-AUTHOR(ISBN-MATCH-INDEX) TO PB-AUTHOR
039500             MOVE LB-T-ISBN(ISBN-MATCH-INDEX) TO PB-ISBN
039600             MOVE LB-T-COPIES(ISBN-MATCH-INDEX) TO PB-COPIES
039700             PERFORM 7100-PRINT-BOOK-LINE
039800             ADD 1 TO WS-SEARCH-RESULTS
039900     END-EVALUATE.
040000*---------------------------------------------------------------*
040100 4010-SCAN-FOR-ISBN-MATCHES.
040200*---------------------------------------------------------------*
040300     MOVE 0 TO ISBN-MATCH-COUNT ISBN-MATCH-INDEX.
040400     PERFORM 4011-TEST-ONE-TABLE-ENTRY
040500         VARYING LB-TABLE-IDX FROM 1 BY 1
040600         UNTIL LB-TABLE-IDX > LB-TABLE-SIZE.
040700*---------------------------------------------------------------*
040800 4011-TEST-ONE-TABLE-ENTRY.
040900*---------------------------------------------------------------*
041000     IF LB-T-ISBN(LB-TABLE-IDX) = OPERATION-ISBN-CHECK-AREA
041100         ADD 1 TO ISBN-MATCH-COUNT
041200         SET ISBN-MATCH-INDEX TO LB-TABLE-IDX
041300     END-IF.
041400*---------------------------------------------------------------*
041500 4020-LOG-DUPLICATE-ISBN.
041600*---------------------------------------------------------------*
041700     ADD 1 TO WS-ERRORS-ENCOUNTERED.
041800     MOVE SPACES TO ERR-OFFENDING ERR-MESSAGE.
041900     MOVE OPERATION-ISBN-CHECK-AREA TO ERR-OFFENDING.
042000     MOVE 'DUPLICATE-ISBN' TO ERR-EXCEPTION-ID.
042100     MOVE ISBN-MATCH-COUNT TO COUNT-EDIT-VALUE.
042120     PERFORM 9300-LTRIM-COUNT-EDIT.
042200     STRING 'Found ' DELIMITED BY SIZE
042300             COUNT-EDIT-VALUE(COUNT-EDIT-START:6 - COUNT-EDIT-START)
042320                 DELIMITED BY SIZE
042400             ' books with ISBN ' DELIMITED BY SIZE
042500             OPERATION-ISBN-CHECK-AREA DELIMITED BY SIZE
042600         INTO ERR-MESSAGE
042700     END-STRING.
042800     PERFORM 9100-CALL-ERROR-LOGGER.
042900     DISPLAY ERR-MESSAGE.
043000*---------------------------------------------------------------*
043100 5000-SEARCH-BY-TITLE.
043200*---------------------------------------------------------------*
043300     PERFORM 5010-FOLD-KEYWORD-UPPER.
043400     PERFORM 7000-PRINT-TABLE-HEADER.
043500     PERFORM 5020-SCAN-ONE-TABLE-ENTRY
043600         VARYING LB-TABLE-IDX FROM 1 BY 1
043700         UNTIL LB-TABLE-IDX > LB-TABLE-SIZE.
043800     MOVE WS-SEARCH-RESULTS TO COUNT-EDIT-VALUE.
043820     PERFORM 9300-LTRIM-COUNT-EDIT.
043900     DISPLAY 'Found '
043920             COUNT-EDIT-VALUE(COUNT-EDIT-START:6 - COUNT-EDIT-START)
043940             ' result.'.
044000*---------------------------------------------------------------*
044100 5010-FOLD-KEYWORD-UPPER.
044200*---------------------------------------------------------------*
044300     MOVE SPACES TO KEYWORD-UPPER.
044400     MOVE OPERATION-LEN TO KEYWORD-LEN.
044500     IF OPERATION-LEN > 0
044600         MOVE OPERATION-TEXT(1:OPERATION-LEN)
044700             TO KEYWORD-UPPER(1:OPERATION-LEN)
044800     END-IF.
044900     INSPECT KEYWORD-UPPER CONVERTING
045000         'abcdefghijklmnopqrstuvwxyz'
045100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
045200*---------------------------------------------------------------*
045300 5020-SCAN-ONE-TABLE-ENTRY.
045400*---------------------------------------------------------------*
045500     PERFORM 5030-FOLD-TITLE-UPPER.
045600     PERFORM 5040-TEST-SUBSTRING-MATCH.
045700     IF SUBSTRING-FOUND
045800         ADD 1 TO WS-SEARCH-RESULTS
045900         MOVE LB-T-TITLE(LB-TABLE-IDX) TO PB-TITLE
046000         MOVE LB-T-AUTHOR(LB-TABLE-IDX) TO PB-AUTHOR
046100         MOVE LB-T-ISBN(LB-TABLE-IDX) TO PB-ISBN
046200         MOVE LB-T-COPIES(LB-TABLE-IDX) TO PB-COPIES
046300         PERFORM 7100-PRINT-BOOK-LINE
046400     END-IF.
046500*---------------------------------------------------------------*
046600 5030-FOLD-TITLE-UPPER.
046700*---------------------------------------------------------------*
046800     MOVE LB-T-TITLE(LB-TABLE-IDX) TO TITLE-UPPER.
046900     INSPECT TITLE-UPPER CONVERTING
047000         'abcdefghijklmnopqrstuvwxyz'
047100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
047200*---------------------------------------------------------------*
047300 5040-TEST-SUBSTRING-MATCH.
047400*---------------------------------------------------------------*
047500     MOVE 'N' TO SUBSTRING-FOUND-SW.
047600     IF KEYWORD-LEN = 0
047700         MOVE 'Y' TO SUBSTRING-FOUND-SW
047800     ELSE
047900         COMPUTE SUBSTRING-MAX-START = 30 - KEYWORD-LEN + 1
048000         IF SUBSTRING-MAX-START >= 1
048100             PERFORM 5041-TEST-ONE-START-POSITION
048200                 VARYING SUBSTRING-SCAN FROM 1 BY 1
048300                 UNTIL SUBSTRING-SCAN > SUBSTRING-MAX-START
048400                    OR SUBSTRING-FOUND
048500         END-IF
048600     END-IF.
048700*---------------------------------------------------------------*
048800 5041-TEST-ONE-START-POSITION.
048900*---------------------------------------------------------------*
049000     IF TITLE-UPPER(SUBSTRING-SCAN:KEYWORD-LEN)
049100             = KEYWORD-UPPER(1:KEYWORD-LEN)
049200         MOVE 'Y' TO SUBSTRING-FOUND-SW
049300     END-IF.
049400*---------------------------------------------------------------*
049500 6000-ADD-BOOK-RECORD.
049600*---------------------------------------------------------------*
049700     MOVE 'LINE' TO LOAD-MODE.
049800     MOVE OPERATION-TEXT TO LOAD-LINE-AREA.
049900     MOVE SPACE TO LOAD-PARSE-OK-SW.
050000     CALL 'LIBLOAD' USING LOAD-MODE, LOAD-LINE-AREA,
050100             LOAD-PARSE-RESULT, LOAD-COUNTS,
050200             LB-BOOK-TABLE-CONTROL, LB-BOOK-TABLE.
050300     IF LOAD-PARSE-OK
050400         ADD 1 TO WS-BOOKS-ADDED
050500         MOVE LB-T-TITLE(LB-TABLE-SIZE) TO PB-TITLE
050600         MOVE LB-T-AUTHOR(LB-TABLE-SIZE) TO PB-AUTHOR
050700         MOVE LB-T-ISBN(LB-TABLE-SIZE) TO PB-ISBN
050800         MOVE LB-T-COPIES(LB-TABLE-SIZE) TO PB-COPIES
050900         PERFORM 6050-SORT-AND-REWRITE
051000         PERFORM 7000-PRINT-TABLE-HEADER
051100         PERFORM 7100-PRINT-BOOK-LINE
051200         DISPLAY 'Book added successfully to the catalog.'
051300     ELSE
051400         ADD 1 TO WS-ERRORS-ENCOUNTERED
051500         MOVE SPACES TO ERR-OFFENDING
051600         MOVE OPERATION-OFFENDING-VIEW TO ERR-OFFENDING
051700         MOVE LOAD-EXCEPTION-ID TO ERR-EXCEPTION-ID
051800         MOVE LOAD-MESSAGE TO ERR-MESSAGE
051900         PERFORM 9100-CALL-ERROR-LOGGER
052000         DISPLAY 'Error adding book: ' LOAD-MESSAGE
052100     END-IF.
052200*---------------------------------------------------------------*
052300 6050-SORT-AND-REWRITE.
052400*---------------------------------------------------------------*
052500     SORT SORT-WORK-FILE
052600         ON ASCENDING KEY SW-TITLE-FOLD
052700         INPUT PROCEDURE IS 6100-RELEASE-TABLE-ENTRIES
052800         OUTPUT PROCEDURE IS 6200-RETURN-SORTED-ENTRIES.
052900     PERFORM 6300-REWRITE-CATALOG-FILE.
053000*---------------------------------------------------------------*
053100 6100-RELEASE-TABLE-ENTRIES    SECTION.
053200*---------------------------------------------------------------*
053300     PERFORM 6110-RELEASE-ONE-ENTRY
053400         VARYING LB-TABLE-IDX FROM 1 BY 1
053500         UNTIL LB-TABLE-IDX > LB-TABLE-SIZE.
053600 6100-DUMMY     SECTION.
053700*---------------------------------------------------------------*
053800 6110-RELEASE-ONE-ENTRY.
053900*---------------------------------------------------------------*
054000     MOVE LB-T-TITLE(LB-TABLE-IDX) TO SW-TITLE-FOLD.
054100     INSPECT SW-TITLE-FOLD CONVERTING
054200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
054300         TO 'abcdefghijklmnopqrstuvwxyz'.
054400     MOVE LB-T-TITLE(LB-TABLE-IDX)  TO SW-TITLE-ORIG.
054500     MOVE LB-T-AUTHOR(LB-TABLE-IDX) TO SW-AUTHOR.
054600     MOVE LB-T-ISBN(LB-TABLE-IDX)   TO SW-ISBN.
054700     MOVE LB-T-COPIES(LB-TABLE-IDX) TO SW-COPIES.
054800     RELEASE SORT-WORK-RECORD.
054900*---------------------------------------------------------------*
055000 6200-RETURN-SORTED-ENTRIES    SECTION.
055100*---------------------------------------------------------------*
055200     MOVE 0 TO LB-TABLE-SIZE.
055300     MOVE 'N' TO WS-SORT-EOF-SW.
055400     PERFORM 6210-RETURN-ONE-ENTRY.
055500     PERFORM 6220-REBUILD-ONE-TABLE-ROW
055600         UNTIL WS-SORT-AT-EOF.
055700 6200-DUMMY     SECTION.
055800*---------------------------------------------------------------*
055900 6210-RETURN-ONE-ENTRY.
056000*---------------------------------------------------------------*
056100     RETURN SORT-WORK-FILE
056200         AT END MOVE 'Y' TO WS-SORT-EOF-SW.
056300*---------------------------------------------------------------*
056400 6220-REBUILD-ONE-TABLE-ROW.
056500*---------------------------------------------------------------*
056600     ADD 1 TO LB-TABLE-SIZE.
056700     MOVE SW-TITLE-ORIG TO LB-T-TITLE(LB-TABLE-SIZE).
056800     MOVE SW-AUTHOR     TO LB-T-AUTHOR(LB-TABLE-SIZE).
056900     MOVE SW-ISBN       TO LB-T-ISBN(LB-TABLE-SIZE).
057000     MOVE SW-COPIES     TO LB-T-COPIES(LB-TABLE-SIZE).
057100     PERFORM 6210-RETURN-ONE-ENTRY.
057200*---------------------------------------------------------------*
057300 6300-REWRITE-CATALOG-FILE.
057400*---------------------------------------------------------------*
057500     OPEN OUTPUT CATALOG-FILE.
057600     PERFORM 6310-WRITE-ONE-CATALOG-LINE
057700         VARYING LB-TABLE-IDX FROM 1 BY 1
057800         UNTIL LB-TABLE-IDX > LB-TABLE-SIZE.
057900     CLOSE CATALOG-FILE.
058000*---------------------------------------------------------------*
058100 6310-WRITE-ONE-CATALOG-LINE.
058200*---------------------------------------------------------------*
058300     MOVE SPACES TO CATALOG-FILE-LINE.
058400     MOVE LB-T-COPIES(LB-TABLE-IDX) TO REWRITE-COPIES-EDIT.
058500     STRING LB-T-TITLE(LB-TABLE-IDX)  DELIMITED BY SIZE
058600             ':'                       DELIMITED BY SIZE
058700             LB-T-AUTHOR(LB-TABLE-IDX) DELIMITED BY SIZE
058800             ':'                       DELIMITED BY SIZE
058900             LB-T-ISBN(LB-TABLE-IDX)   DELIMITED BY SIZE
059000             ':'                       DELIMITED BY SIZE
059100             REWRITE-COPIES-EDIT    DELIMITED BY SIZE
059200         INTO CATALOG-FILE-LINE
059300     END-STRING.
059400     WRITE CATALOG-FILE-LINE.
059500*---------------------------------------------------------------*
059600 7000-PRINT-TABLE-HEADER.
059700*---------------------------------------------------------------*
059800     DISPLAY LR-HEADER-LINE-1.
059900     DISPLAY LR-HEADER-LINE-2.
060000*---------------------------------------------------------------*
060100 7100-PRINT-BOOK-LINE.
060200*---------------------------------------------------------------*
060300     MOVE SPACES TO LR-DETAIL-LINE.
060400     MOVE PB-TITLE  TO LR-DL-TITLE.
060500     MOVE PB-AUTHOR TO LR-DL-AUTHOR.
060600     MOVE PB-ISBN   TO LR-DL-ISBN.
060700     MOVE PB-COPIES TO LR-DL-COPIES.
060800     DISPLAY LR-DETAIL-LINE.
061200*---------------------------------------------------------------*
061300 9100-CALL-ERROR-LOGGER.
061400*---------------------------------------------------------------*
061500     MOVE ERR-OFFENDING    TO LE-OFFENDING.
061600     MOVE ERR-EXCEPTION-ID TO LE-EXCEPTION-ID.
061700     MOVE ERR-MESSAGE      TO LE-MESSAGE.
061800     CALL 'LIBERLOG' USING LE-ERROR-PASS-AREA.
061900*---------------------------------------------------------------*
062000 9200-RTRIM-FIELD.
062100*---------------------------------------------------------------*
062200     PERFORM 9201-SCAN-ONE-POSITION
062300         VARYING RTRIM-SCAN FROM 132 BY -1
062400         UNTIL RTRIM-SCAN < 1
062500            OR RTRIM-INPUT(RTRIM-SCAN:1) NOT = SPACE.
062600     MOVE RTRIM-SCAN TO RTRIM-LEN.
062700*---------------------------------------------------------------*
062800 9201-SCAN-ONE-POSITION.
062900*---------------------------------------------------------------*
063000*    SCAN TEST LIVES ENTIRELY IN THE PERFORM ... VARYING CLAUSE -
063100*    THIS BODY HAS NOTHING LEFT TO DO.
063200*---------------------------------------------------------------*
063300     CONTINUE.
063320*---------------------------------------------------------------*
063340 9300-LTRIM-COUNT-EDIT.
063360*---------------------------------------------------------------*
063380*    LEFT-TRIMS COUNT-EDIT-VALUE (PIC ZZZZ9) SO A SMALL COUNT
063400*    SPLICES INTO MESSAGE TEXT WITHOUT THE BLANKS ZERO
063420*    SUPPRESSION LEAVES TO ITS LEFT.  SAME SCAN STYLE AS
063440*    9200-RTRIM-FIELD ABOVE, RUNNING LEFT TO RIGHT INSTEAD OF
063460*    RIGHT TO LEFT.
063480*---------------------------------------------------------------*
063500     PERFORM 9301-SCAN-ONE-POSITION
063520         VARYING COUNT-EDIT-START FROM 1 BY 1
063540         UNTIL COUNT-EDIT-START > 5
063560            OR COUNT-EDIT-VALUE(COUNT-EDIT-START:1) NOT = SPACE.
063580*---------------------------------------------------------------*
063600 9301-SCAN-ONE-POSITION.
063620*---------------------------------------------------------------*
063640*    SCAN TEST LIVES ENTIRELY IN THE PERFORM ... VARYING CLAUSE -
063660*    THIS BODY HAS NOTHING LEFT TO DO.
063680*---------------------------------------------------------------*
063700     CONTINUE.
063720*---------------------------------------------------------------*
063740 9800-PRINT-STATISTICS.
063750*---------------------------------------------------------------*
063760     DISPLAY '--- Statistics ---'.
063800     MOVE SL-VALID TO SP-LABEL.
063900     MOVE WS-VALID-RECORDS-PROCESSED TO SP-VALUE.
064000     DISPLAY SP-LABEL SP-COLON SP-VALUE.
064100     MOVE SL-SEARCH TO SP-LABEL.
064200     MOVE WS-SEARCH-RESULTS TO SP-VALUE.
064300     DISPLAY SP-LABEL SP-COLON SP-VALUE.
064400     MOVE SL-ADDED TO SP-LABEL.
064500     MOVE WS-BOOKS-ADDED TO SP-VALUE.
064600     DISPLAY SP-LABEL SP-COLON SP-VALUE.
064700     MOVE SL-ERRORS TO SP-LABEL.
064800     MOVE WS-ERRORS-ENCOUNTERED TO SP-VALUE.
064900     DISPLAY SP-LABEL SP-COLON SP-VALUE.
065000     DISPLAY ' '.
065100     DISPLAY 'Thank you for using the Library Book Tracker.'.
065200*---------------------------------------------------------------*
065300 9900-END-OF-RUN.
065400*---------------------------------------------------------------*
065500     PERFORM 9800-PRINT-STATISTICS.
065600     GOBACK.
