000100*---------------------------------------------------------------*
000200* LIBBOOK - BOOK CATALOG RECORD AND IN-MEMORY TABLE LAYOUT.
000300* USED BY LIBCAT (WORKING-STORAGE) AND LIBLOAD (LINKAGE) SO
000400* BOTH PROGRAMS SHARE ONE DEFINITION OF A CATALOG ENTRY.
000500*---------------------------------------------------------------*
000600* 07/11/94 RBW  PR00114  ORIGINAL CATALOG RECORD LAYOUT.          PR00114 
000700* 03/02/96 TLK  PR00201  ADDED TABLE CONTROL FIELDS FOR LIBLOAD.  PR00201 
000800* 11/14/98 JSM  PR00288  WIDENED TABLE TO 500 ENTRIES.            PR00288 
000900*---------------------------------------------------------------*
001000 01  LB-BOOK-RECORD.
001100     05  LB-TITLE                    PIC X(30).
001200     05  LB-AUTHOR                   PIC X(20).
001300     05  LB-ISBN                     PIC X(13).
001400     05  LB-COPIES                   PIC S9(04).
001500     05  FILLER                      PIC X(03).
001600*---------------------------------------------------------------*
001700 01  LB-BOOK-TABLE-CONTROL.
001800     05  LB-TABLE-SIZE               PIC S9(04) COMP VALUE 0.
001900     05  LB-TABLE-INDEX              PIC S9(04) COMP VALUE 0.
002000     05  FILLER                      PIC X(02).
002100*---------------------------------------------------------------*
002200 01  LB-BOOK-TABLE.
002300     05  LB-BOOK-TABLE-ENTRY OCCURS 1 TO 500 TIMES
002400             DEPENDING ON LB-TABLE-SIZE
002500             INDEXED BY LB-TABLE-IDX.
002600         10  LB-T-TITLE              PIC X(30).
002700         10  LB-T-AUTHOR             PIC X(20).
002800         10  LB-T-ISBN               PIC X(13).
002900         10  LB-T-COPIES             PIC S9(04).
003000         10  FILLER                  PIC X(03).
