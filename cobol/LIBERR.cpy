000100*---------------------------------------------------------------*
000200* LIBERR - ERROR LOG LINKAGE LAYOUT, PASSED TO LIBERLOG BY
000300* LIBCAT AND LIBLOAD WHENEVER A RECORD OR OPERATION IS REJECTED.
000400*---------------------------------------------------------------*
000500* 09/23/95 RBW  PR00140  ORIGINAL EXCEPTION PASS-AREA.            PR00140 
000600* 02/08/99 JSM  PR00291  WIDENED MESSAGE TEXT TO 100 BYTES.       PR00291 
000700*---------------------------------------------------------------*
000800 01  LE-ERROR-PASS-AREA.
000900     05  LE-OFFENDING                PIC X(70).
001000     05  LE-EXCEPTION-ID             PIC X(30).
001100     05  LE-MESSAGE                  PIC X(100).
001200     05  FILLER                      PIC X(04).
