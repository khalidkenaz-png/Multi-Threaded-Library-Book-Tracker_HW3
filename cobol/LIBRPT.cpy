000100*---------------------------------------------------------------*
000200* LIBRPT - CONSOLE LISTING LINES FOR THE BOOK CATALOG REPORT.
000300* BUILT AND DISPLAYED BY LIBCAT FOR ISBN SEARCH, TITLE SEARCH
000400* AND THE ADD-BOOK TRANSACTION.
000500*---------------------------------------------------------------*
000600* 05/19/97 TLK  PR00233  ORIGINAL HEADER/DETAIL LINE LAYOUT.      PR00233 
000700*---------------------------------------------------------------*
000800 01  LR-REPORT-LINES.
000900     05  LR-HEADER-LINE-1            PIC X(74) VALUE
001000         'Title                          Author               ISB
001100-        'N            Copies'.
001200     05  LR-HEADER-LINE-2            PIC X(73) VALUE ALL '-'.
001300     05  LR-DETAIL-LINE.
001400         10  LR-DL-TITLE             PIC X(30).
001500         10  FILLER                  PIC X(01) VALUE SPACE.
001600         10  LR-DL-AUTHOR            PIC X(20).
001700         10  FILLER                  PIC X(01) VALUE SPACE.
001800         10  LR-DL-ISBN              PIC X(15).
001900         10  FILLER                  PIC X(01) VALUE SPACE.
002000         10  LR-DL-COPIES            PIC ZZZZ9.
002100         10  FILLER                  PIC X(05).
002200     05  FILLER                      PIC X(05).
