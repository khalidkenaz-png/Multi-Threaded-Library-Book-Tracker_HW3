000100*===============================================================*
000200* PROGRAM NAME:    LIBLOAD
000300* ORIGINAL AUTHOR: J. S. MCNALLY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 07/11/94 J S MCNALLY    CREATED - READS AND VALIDATES THE BOOK  ORIG    
000900*                         CATALOG LINE FILE FOR LIBCAT.           ORIG    
001000* 03/02/96 T L KOWALSKI   ADDED LINE MODE SO LIBCAT CAN REUSE THISORIG
001100*                         PARSE FOR THE ADD-BOOK TRANSACTION.     ORIG
001400* 11/14/98 J S MCNALLY    PR00288  WIDENED TABLE TO 500 ENTRIES.  PR00288
001500* 06/30/03 R B WRIGHT     PR00410  COPIES FIELD NOW ACCEPTS A     PR00410 
001600*                         LEADING SIGN CHARACTER BEFORE THE CHECK.PR00410 
001700*===============================================================*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    LIBLOAD.
002000 AUTHOR.        J. S. MCNALLY.
002100 INSTALLATION.  CIRCLE CITY DATA CENTER.
002200 DATE-WRITTEN.  07/11/94.
002300 DATE-COMPILED.
002400 SECURITY.      NON-CONFIDENTIAL.
002500*===============================================================*
002600 ENVIRONMENT DIVISION.
002700*---------------------------------------------------------------*
002800 CONFIGURATION SECTION.
002900*---------------------------------------------------------------*
003000 SOURCE-COMPUTER. IBM-3081.
003100 OBJECT-COMPUTER. IBM-3081.
003700*---------------------------------------------------------------*
003800 INPUT-OUTPUT SECTION.
003900*---------------------------------------------------------------*
004000 FILE-CONTROL.
004100     SELECT CATALOG-FILE ASSIGN TO CATFDD
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-CATALOG-STATUS.
004400*===============================================================*
004500 DATA DIVISION.
004600*---------------------------------------------------------------*
004700 FILE SECTION.
004800*---------------------------------------------------------------*
004900 FD  CATALOG-FILE
005000         RECORDING MODE IS F.
005100 01  CATALOG-FILE-LINE.
005200     05  CATALOG-LINE-TEXT           PIC X(128).
005300     05  FILLER                      PIC X(04).
005400*---------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600*---------------------------------------------------------------*
005700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005800     05  WS-CATALOG-STATUS           PIC X(02) VALUE '00'.
005900         88  WS-CATALOG-OK                  VALUE '00'.
006000         88  WS-CATALOG-EOF                 VALUE '10'.
006100     05  WS-CATALOG-EOF-SW           PIC X(01) VALUE 'N'.
006200         88  WS-CATALOG-AT-EOF               VALUE 'Y'.
006300     05  FILLER                      PIC X(02).
006400*---------------------------------------------------------------*
006500 01  RAW-LINE                     PIC X(132).
006600 01  RAW-LINE-TRUNC REDEFINES RAW-LINE.
006700     05  OFFENDING-VIEW           PIC X(70).
006800     05  FILLER                      PIC X(62).
006900*---------------------------------------------------------------*
007000 01  TRIM-WORK-AREA.
007100     05  TRIM-START               PIC S9(04) COMP.
007200     05  TRIM-END                 PIC S9(04) COMP.
007300     05  TRIM-SCAN                PIC S9(04) COMP.
007400     05  TRIM-LEN                 PIC S9(04) COMP.
007500     05  FILLER                      PIC X(02).
007600*---------------------------------------------------------------*
007700*    GENERIC SCRATCH AREA FOR THE ONE-FIELD-AT-A-TIME TRIM
007800*    PARAGRAPH (2080) - MOVE THE FIELD TO BE TRIMMED INTO
007900*    TRIM-FIELD-INPUT, PERFORM 2080, READ THE RESULT BACK OUT
008000*    OF TRIM-FIELD-OUTPUT / TRIM-FIELD-LEN.
008100*---------------------------------------------------------------*
008200 01  TRIM-FIELD-AREA.
008300     05  TRIM-FIELD-INPUT           PIC X(60).
008400     05  TRIM-FIELD-OUTPUT          PIC X(60).
008500     05  TRIM-FIELD-START           PIC S9(04) COMP.
008600     05  TRIM-FIELD-END             PIC S9(04) COMP.
008700     05  TRIM-FIELD-SCAN            PIC S9(04) COMP.
008800     05  TRIM-FIELD-LEN             PIC S9(04) COMP.
008900     05  FILLER                       PIC X(02).
009000*---------------------------------------------------------------*
009100 01  COLON-SCAN-AREA.
009200     05  TRIMMED-LINE             PIC X(132).
009300     05  TRIMMED-LEN              PIC S9(04) COMP.
009400     05  COLON-COUNT               PIC S9(01) COMP.
009500     05  COLON-POS OCCURS 3 TIMES  PIC S9(04) COMP.
009600     05  SCAN-POS                  PIC S9(04) COMP.
009700     05  FIELD-COUNT                PIC S9(01) COMP.
009800     05  FILLER                       PIC X(02).
009900*---------------------------------------------------------------*
010000 01  SPLIT-FIELDS.
010100     05  FIELD-TITLE               PIC X(60).
010200     05  FIELD-AUTHOR              PIC X(60).
010300     05  FIELD-ISBN                PIC X(60).
010400     05  FIELD-COPIES              PIC X(60).
010500     05  FILLER                       PIC X(04).
010600*---------------------------------------------------------------*
010700 01  TRIMMED-FIELDS.
010800     05  TITLE-TRIMMED             PIC X(60).
010900     05  TITLE-LEN                  PIC S9(04) COMP.
011000     05  AUTHOR-TRIMMED            PIC X(60).
011100     05  AUTHOR-LEN                 PIC S9(04) COMP.
011200     05  ISBN-TRIMMED              PIC X(60).
011300     05  ISBN-LEN                   PIC S9(04) COMP.
011400     05  COPIES-TRIMMED            PIC X(60).
011500     05  COPIES-LEN                 PIC S9(04) COMP.
011600     05  FILLER                       PIC X(02).
011700*---------------------------------------------------------------*
011800 01  ISBN-CHECK-AREA               PIC X(13).
011900 01  ISBN-NUMERIC-VIEW REDEFINES ISBN-CHECK-AREA
012000                                      PIC 9(13).
012100*---------------------------------------------------------------*
012200 01  COPIES-CHECK-AREA             PIC X(11) VALUE SPACES.
012300 01  COPIES-CHECK-VIEW REDEFINES COPIES-CHECK-AREA.
012400     05  COPIES-SIGN-CHAR          PIC X(01).
012500     05  COPIES-DIGITS             PIC X(09).
012600     05  FILLER                       PIC X(01).
012700*---------------------------------------------------------------*
012800 01  COPIES-WORK-AREA.
012900     05  COPIES-SIGN-FOUND        PIC X(01) VALUE SPACE.
013000     05  COPIES-MAGNITUDE          PIC 9(09) VALUE 0.
013100     05  COPIES-NUM                PIC S9(09) COMP VALUE 0.
013200     05  COPIES-EDIT                PIC -(8)9.
013300     05  FILLER                        PIC X(02).
013400*---------------------------------------------------------------*
013500 01  FIELD-COUNT-EDIT              PIC 9.
013600*---------------------------------------------------------------*
013700*    PARAMETER AREA LIBLOAD BUILDS WHEN IT CALLS LIBERLOG ON
013800*    ITS OWN BEHALF DURING A FULL CATALOG LOAD.  THIS IS WORKING
013900*    STORAGE, NOT LINKAGE - THE CALLER (LIBCAT) NEVER SEES IT.
014000*---------------------------------------------------------------*
014100     COPY LIBERR.
014200*---------------------------------------------------------------*
014300 LINKAGE SECTION.
014400*---------------------------------------------------------------*
014500 01  LOAD-MODE                     PIC X(04).
014600     88  MODE-FULL-LOAD                   VALUE 'FULL'.
014700     88  MODE-SINGLE-LINE                 VALUE 'LINE'.
014800 01  LINE-IN-OUT                   PIC X(132).
014900 01  PARSE-RESULT.
015000     05  PARSE-OK-SW               PIC X(01).
015100         88  PARSE-OK                     VALUE 'Y'.
015200         88  PARSE-REJECTED                VALUE 'N'.
015300     05  PARSE-EXCEPTION-ID               PIC X(30).
015400     05  PARSE-MESSAGE                    PIC X(100).
015500     05  FILLER                        PIC X(02).
015600 01  LOAD-COUNTS.
015700     05  VALID-COUNT                PIC S9(05) COMP.
015800     05  ERROR-COUNT                 PIC S9(05) COMP.
015900     05  FILLER                        PIC X(02).
016000     COPY LIBBOOK.
016100*===============================================================*
016200 PROCEDURE DIVISION USING LOAD-MODE, LINE-IN-OUT,
016300         PARSE-RESULT, LOAD-COUNTS, LB-BOOK-TABLE-CONTROL,
016400         LB-BOOK-TABLE.
016500*---------------------------------------------------------------*
016600 0000-MAIN-PARAGRAPH.
016700*---------------------------------------------------------------*
016800     EVALUATE TRUE
016900         WHEN MODE-FULL-LOAD
017000             PERFORM 1000-LOAD-ENTIRE-CATALOG
017100         WHEN MODE-SINGLE-LINE
017200             PERFORM 2000-PARSE-ONE-LINE
017300                 THRU 2000-PARSE-ONE-LINE-EXIT
017400             IF PARSE-OK
017500                 PERFORM 1300-APPEND-PARSED-ENTRY
017600             END-IF
017700         WHEN OTHER
017800             CONTINUE
017900     END-EVALUATE.
018000     GOBACK.
018100*---------------------------------------------------------------*
018200 1000-LOAD-ENTIRE-CATALOG.
018300*---------------------------------------------------------------*
018400     OPEN INPUT CATALOG-FILE.
018500     PERFORM 1100-READ-CATALOG-LINE.
018600     PERFORM 1200-PROCESS-CATALOG-LINE
018700         UNTIL WS-CATALOG-AT-EOF.
018800     CLOSE CATALOG-FILE.
018900*---------------------------------------------------------------*
019000 1100-READ-CATALOG-LINE.
019100*---------------------------------------------------------------*
019200     READ CATALOG-FILE INTO RAW-LINE
019300         AT END
019400             MOVE 'Y' TO WS-CATALOG-EOF-SW.
019500*---------------------------------------------------------------*
019600 1200-PROCESS-CATALOG-LINE.
019700*---------------------------------------------------------------*
019800     MOVE RAW-LINE TO LINE-IN-OUT.
019900     PERFORM 2000-PARSE-ONE-LINE THRU 2000-PARSE-ONE-LINE-EXIT.
020000     IF PARSE-OK
020100         ADD 1 TO VALID-COUNT
020200         PERFORM 1300-APPEND-PARSED-ENTRY
020300     ELSE
020400         IF PARSE-MESSAGE NOT = SPACES
020500             ADD 1 TO ERROR-COUNT
020600             MOVE OFFENDING-VIEW     TO LE-OFFENDING
020700             MOVE PARSE-EXCEPTION-ID       TO LE-EXCEPTION-ID
020800             MOVE PARSE-MESSAGE            TO LE-MESSAGE
020900             CALL 'LIBERLOG' USING LE-ERROR-PASS-AREA
021400         END-IF
021500     END-IF.
021600     PERFORM 1100-READ-CATALOG-LINE.
021700*---------------------------------------------------------------*
021800 1300-APPEND-PARSED-ENTRY.
021900*---------------------------------------------------------------*
022000*    COMMON TO BOTH THE FULL-LOAD PATH (1200) AND THE ADD-BOOK
022100*    SINGLE-LINE PATH (0000, MODE-SINGLE-LINE) SO A BOOK ADDED
022200*    ONE AT A TIME LANDS IN THE TABLE THE SAME WAY A BOOK LOADED
022300*    FROM THE CATALOG FILE DOES.
022400*---------------------------------------------------------------*
022500     ADD 1 TO LB-TABLE-SIZE.
022600     MOVE TITLE-TRIMMED  TO LB-T-TITLE  (LB-TABLE-SIZE).
022700     MOVE AUTHOR-TRIMMED TO LB-T-AUTHOR (LB-TABLE-SIZE).
022800     MOVE ISBN-TRIMMED   TO LB-T-ISBN   (LB-TABLE-SIZE).
022900     MOVE COPIES-NUM     TO LB-T-COPIES (LB-TABLE-SIZE).
023000*---------------------------------------------------------------*
023100 2000-PARSE-ONE-LINE.
023200*---------------------------------------------------------------*
023300*    SHARED PARSE RULE - USED FOR BOTH THE FULL CATALOG LOAD
023400*    AND THE ADD-BOOK TRANSACTION'S SINGLE OPERATION LINE.
023500*---------------------------------------------------------------*
023600     MOVE SPACE TO PARSE-OK-SW.
023700     MOVE SPACES TO PARSE-EXCEPTION-ID PARSE-MESSAGE.
023800     MOVE LINE-IN-OUT TO RAW-LINE.
023900     PERFORM 2010-TRIM-RAW-LINE.
024000     IF TRIMMED-LEN = 0
024100         GO TO 2000-PARSE-ONE-LINE-EXIT
024200     END-IF.
024300     PERFORM 2020-FIND-COLON-POSITIONS.
024400     IF COLON-COUNT < 3
024500         COMPUTE FIELD-COUNT = COLON-COUNT + 1
024600         PERFORM 2090-REJECT-MALFORMED-COUNT
024700         GO TO 2000-PARSE-ONE-LINE-EXIT
024800     END-IF.
024900     MOVE 4 TO FIELD-COUNT.
025000     PERFORM 2030-SPLIT-FOUR-FIELDS.
025100     PERFORM 2040-VALIDATE-TITLE.
025200     IF PARSE-REJECTED
025300         GO TO 2000-PARSE-ONE-LINE-EXIT
025400     END-IF.
025500     PERFORM 2050-VALIDATE-AUTHOR.
025600     IF PARSE-REJECTED
025700         GO TO 2000-PARSE-ONE-LINE-EXIT
025800     END-IF.
025900     PERFORM 2060-VALIDATE-ISBN.
026000     IF PARSE-REJECTED
026100         GO TO 2000-PARSE-ONE-LINE-EXIT
026200     END-IF.
026300     PERFORM 2070-VALIDATE-COPIES THRU 2070-VALIDATE-COPIES-EXIT.
026400     IF PARSE-REJECTED
026500         GO TO 2000-PARSE-ONE-LINE-EXIT
026600     END-IF.
026700     MOVE 'Y' TO PARSE-OK-SW.
026800 2000-PARSE-ONE-LINE-EXIT.
026900     EXIT.
027000*---------------------------------------------------------------*
027100 2010-TRIM-RAW-LINE.
027200*---------------------------------------------------------------*
027300     MOVE 0 TO TRIM-START TRIM-END.
027400     PERFORM 2011-SCAN-ONE-POSITION
027500         VARYING TRIM-SCAN FROM 1 BY 1
027600         UNTIL TRIM-SCAN > 132
027700            OR RAW-LINE(TRIM-SCAN:1) NOT = SPACE.
027800     MOVE TRIM-SCAN TO TRIM-START.
027900     PERFORM 2011-SCAN-ONE-POSITION
028000         VARYING TRIM-SCAN FROM 132 BY -1
028100         UNTIL TRIM-SCAN < 1
028200            OR RAW-LINE(TRIM-SCAN:1) NOT = SPACE.
028300     MOVE TRIM-SCAN TO TRIM-END.
028400     MOVE SPACES TO TRIMMED-LINE.
028500     IF TRIM-START > TRIM-END
028600         MOVE 0 TO TRIMMED-LEN
028700     ELSE
028800         COMPUTE TRIMMED-LEN =
028900                 TRIM-END - TRIM-START + 1
029000         MOVE RAW-LINE(TRIM-START:TRIMMED-LEN)
029100             TO TRIMMED-LINE(1:TRIMMED-LEN)
029200     END-IF.
029300*---------------------------------------------------------------*
029400 2011-SCAN-ONE-POSITION.
029500*---------------------------------------------------------------*
029600*    BODY FOR THE 2010 LEADING/TRAILING BLANK SCAN - THE TEST
029700*    ITSELF IS CARRIED ENTIRELY IN THE PERFORM ... VARYING
029800*    CLAUSE, SO THIS BODY HAS NOTHING LEFT TO DO.
029900*---------------------------------------------------------------*
030000     CONTINUE.
030100*---------------------------------------------------------------*
030200 2020-FIND-COLON-POSITIONS.
030300*---------------------------------------------------------------*
030400     MOVE 0 TO COLON-COUNT.
030500     PERFORM 2021-TEST-ONE-POSITION
030600         VARYING SCAN-POS FROM 1 BY 1
030700         UNTIL SCAN-POS > TRIMMED-LEN
030800            OR COLON-COUNT = 3.
030900*---------------------------------------------------------------*
031000 2021-TEST-ONE-POSITION.
031100*---------------------------------------------------------------*
031200     IF TRIMMED-LINE(SCAN-POS:1) = ':'
031300         ADD 1 TO COLON-COUNT
031400         MOVE SCAN-POS TO COLON-POS(COLON-COUNT)
031500     END-IF.
031600*---------------------------------------------------------------*
031700 2030-SPLIT-FOUR-FIELDS.
031800*---------------------------------------------------------------*
031900     MOVE SPACES TO SPLIT-FIELDS.
032000     IF COLON-POS(1) > 1
032100         MOVE TRIMMED-LINE(1:COLON-POS(1) - 1)
032200             TO FIELD-TITLE
032300     END-IF.
032400     IF COLON-POS(2) - COLON-POS(1) > 1
032500         MOVE TRIMMED-LINE(COLON-POS(1) + 1:
032600                 COLON-POS(2) - COLON-POS(1) - 1)
032700             TO FIELD-AUTHOR
032800     END-IF.
032900     IF COLON-POS(3) - COLON-POS(2) > 1
033000         MOVE TRIMMED-LINE(COLON-POS(2) + 1:
033100                 COLON-POS(3) - COLON-POS(2) - 1)
033200             TO FIELD-ISBN
033300     END-IF.
033400     IF TRIMMED-LEN > COLON-POS(3)
033500         MOVE TRIMMED-LINE(COLON-POS(3) + 1:
033600                 TRIMMED-LEN - COLON-POS(3))
033700             TO FIELD-COPIES
033800     END-IF.
033900*---------------------------------------------------------------*
034000 2040-VALIDATE-TITLE.
034100*---------------------------------------------------------------*
034200     MOVE FIELD-TITLE TO TRIM-FIELD-INPUT.
034300     PERFORM 2080-TRIM-GENERIC-FIELD.
034400     MOVE TRIM-FIELD-OUTPUT TO TITLE-TRIMMED.
034500     MOVE TRIM-FIELD-LEN TO TITLE-LEN.
034600     IF TITLE-LEN = 0
034700         MOVE 'MALFORMED-ENTRY' TO PARSE-EXCEPTION-ID
034800         MOVE 'Title field is empty' TO PARSE-MESSAGE
034900         MOVE 'N' TO PARSE-OK-SW
035000     END-IF.
035100*---------------------------------------------------------------*
035200 2050-VALIDATE-AUTHOR.
035300*---------------------------------------------------------------*
035400     MOVE FIELD-AUTHOR TO TRIM-FIELD-INPUT.
035500     PERFORM 2080-TRIM-GENERIC-FIELD.
035600     MOVE TRIM-FIELD-OUTPUT TO AUTHOR-TRIMMED.
035700     MOVE TRIM-FIELD-LEN TO AUTHOR-LEN.
035800     IF AUTHOR-LEN = 0
035900         MOVE 'MALFORMED-ENTRY' TO PARSE-EXCEPTION-ID
036000         MOVE 'Author field is empty' TO PARSE-MESSAGE
036100         MOVE 'N' TO PARSE-OK-SW
036200     END-IF.
036300*---------------------------------------------------------------*
036400 2060-VALIDATE-ISBN.
036500*---------------------------------------------------------------*
036600     MOVE FIELD-ISBN TO TRIM-FIELD-INPUT.
036700     PERFORM 2080-TRIM-GENERIC-FIELD.
036800     MOVE TRIM-FIELD-OUTPUT TO ISBN-TRIMMED.
036900     MOVE TRIM-FIELD-LEN TO ISBN-LEN.
037000     MOVE SPACES TO ISBN-CHECK-AREA.
037100     IF ISBN-LEN = 13
037200         MOVE ISBN-TRIMMED(1:13) TO ISBN-CHECK-AREA
037300     END-IF.
037400     IF ISBN-LEN NOT = 13
037500             OR ISBN-CHECK-AREA NOT NUMERIC
037600         MOVE 'INVALID-ISBN' TO PARSE-EXCEPTION-ID
037700         STRING 'ISBN must be exactly 13 digits, got: "'
037800                 DELIMITED BY SIZE
037900                 ISBN-TRIMMED(1:ISBN-LEN)
038000                 DELIMITED BY SIZE
038100                 '"' DELIMITED BY SIZE
038200             INTO PARSE-MESSAGE
038300         END-STRING
038400         MOVE 'N' TO PARSE-OK-SW
038500     END-IF.
038600*---------------------------------------------------------------*
038700 2070-VALIDATE-COPIES.
038800*---------------------------------------------------------------*
038900     MOVE FIELD-COPIES TO TRIM-FIELD-INPUT.
039000     PERFORM 2080-TRIM-GENERIC-FIELD.
039100     MOVE TRIM-FIELD-OUTPUT TO COPIES-TRIMMED.
039200     MOVE TRIM-FIELD-LEN TO COPIES-LEN.
039300     MOVE SPACE TO COPIES-SIGN-FOUND.
039400     MOVE SPACES TO COPIES-CHECK-AREA.
039500     MOVE 0 TO COPIES-MAGNITUDE COPIES-NUM.
039600     IF COPIES-LEN = 0
039700             OR COPIES-LEN > 10
039800         PERFORM 2091-REJECT-COPIES-NOT-NUMERIC
039900         GO TO 2070-VALIDATE-COPIES-EXIT
040000     END-IF.
040100     IF COPIES-TRIMMED(1:1) = '+' OR COPIES-TRIMMED(1:1) = '-'
040200         MOVE COPIES-TRIMMED(1:1) TO COPIES-SIGN-FOUND
040300         IF COPIES-LEN = 1
040400             PERFORM 2091-REJECT-COPIES-NOT-NUMERIC
040500             GO TO 2070-VALIDATE-COPIES-EXIT
040600         END-IF
040700         MOVE COPIES-TRIMMED(2:COPIES-LEN - 1)
040800             TO COPIES-DIGITS
040900     ELSE
041000         MOVE COPIES-TRIMMED(1:COPIES-LEN)
041100             TO COPIES-DIGITS
041200     END-IF.
041300     IF COPIES-DIGITS NOT NUMERIC
041400         PERFORM 2091-REJECT-COPIES-NOT-NUMERIC
041500         GO TO 2070-VALIDATE-COPIES-EXIT
041600     END-IF.
041700     MOVE COPIES-DIGITS TO COPIES-MAGNITUDE.
041800     IF COPIES-SIGN-FOUND = '-'
041900         COMPUTE COPIES-NUM = 0 - COPIES-MAGNITUDE
042000     ELSE
042100         MOVE COPIES-MAGNITUDE TO COPIES-NUM
042200     END-IF.
042300     IF COPIES-NUM NOT > 0
042400         MOVE COPIES-NUM TO COPIES-EDIT
042500         MOVE 'MALFORMED-ENTRY' TO PARSE-EXCEPTION-ID
042600         STRING 'Copies must be a positive integer, got: '
042700                 DELIMITED BY SIZE
042800                 COPIES-EDIT DELIMITED BY SIZE
042900             INTO PARSE-MESSAGE
043000         END-STRING
043100         MOVE 'N' TO PARSE-OK-SW
043200     END-IF.
043300 2070-VALIDATE-COPIES-EXIT.
043400     EXIT.
043500*---------------------------------------------------------------*
043600 2080-TRIM-GENERIC-FIELD.
043700*---------------------------------------------------------------*
043800     MOVE 0 TO TRIM-FIELD-START TRIM-FIELD-END.
043900     PERFORM 2011-SCAN-ONE-POSITION
044000         VARYING TRIM-FIELD-SCAN FROM 1 BY 1
044100         UNTIL TRIM-FIELD-SCAN > 60
044200            OR TRIM-FIELD-INPUT(TRIM-FIELD-SCAN:1)
044300               NOT = SPACE.
044400     MOVE TRIM-FIELD-SCAN TO TRIM-FIELD-START.
044500     PERFORM 2011-SCAN-ONE-POSITION
044600         VARYING TRIM-FIELD-SCAN FROM 60 BY -1
044700         UNTIL TRIM-FIELD-SCAN < 1
044800            OR TRIM-FIELD-INPUT(TRIM-FIELD-SCAN:1)
044900               NOT = SPACE.
045000     MOVE TRIM-FIELD-SCAN TO TRIM-FIELD-END.
045100     MOVE SPACES TO TRIM-FIELD-OUTPUT.
045200     IF TRIM-FIELD-START > TRIM-FIELD-END
045300         MOVE 0 TO TRIM-FIELD-LEN
045400     ELSE
045500         COMPUTE TRIM-FIELD-LEN =
045600             TRIM-FIELD-END - TRIM-FIELD-START + 1
045700         MOVE TRIM-FIELD-INPUT(TRIM-FIELD-START:
045800                 TRIM-FIELD-LEN)
045900             TO TRIM-FIELD-OUTPUT(1:TRIM-FIELD-LEN)
046000     END-IF.
046100*---------------------------------------------------------------*
046200 2090-REJECT-MALFORMED-COUNT.
046300*---------------------------------------------------------------*
046400     MOVE 'MALFORMED-ENTRY' TO PARSE-EXCEPTION-ID.
046500     MOVE FIELD-COUNT TO FIELD-COUNT-EDIT.
046600     STRING 'Expected 4 fields (Title:Author:ISBN:Copies), '
046700             DELIMITED BY SIZE
046800             'found: ' DELIMITED BY SIZE
046900             FIELD-COUNT-EDIT DELIMITED BY SIZE
047000         INTO PARSE-MESSAGE
047100     END-STRING.
047200*---------------------------------------------------------------*
047300 2091-REJECT-COPIES-NOT-NUMERIC.
047400*---------------------------------------------------------------*
047500     MOVE 'MALFORMED-ENTRY' TO PARSE-EXCEPTION-ID.
047600     STRING 'Copies field is not a valid integer: "'
047700             DELIMITED BY SIZE
047800             COPIES-TRIMMED(1:COPIES-LEN)
047900             DELIMITED BY SIZE
048000             '"' DELIMITED BY SIZE
048100         INTO PARSE-MESSAGE
048200     END-STRING.
048300     MOVE 'N' TO PARSE-OK-SW.
